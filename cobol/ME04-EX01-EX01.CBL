000100 IDENTIFICATION       DIVISION.
000200
000300 PROGRAM-ID.          EX-01.
000400 AUTHOR.              WAGNER BIGAL.
000500 INSTALLATION.        FATEC-SP.
000600 DATE-WRITTEN.        18/09/1989.
000700 DATE-COMPILED.
000800 SECURITY.            APENAS O AUTOR PODE MODIFICA-LO.
000900*REMARKS.      LE O CADASTRO DE MORADORES (ARQ-MORADOR), AGRUPA
001000*              CADA MORADOR NO DOMICILIO CORRESPONDENTE PELO
001100*              ENDERECO JA NORMALIZADO E EMITE O RELATORIO DE
001200*              DOMICILIOS COM A RELACAO DE MORADORES MAIORES DE
001300*              IDADE DE CADA UM. REGISTROS COM DEFEITO SAO
001400*              REJEITADOS E LISTADOS NO PROPRIO RELATORIO, SEM
001500*              INTERROMPER O PROCESSAMENTO DO RESTO DO ARQUIVO.
001600
001700*==============================================================
001800*HISTORICO DE ALTERACOES
001900*==============================================================
002000*18/09/1989  W.BIGAL   OS-0341  VERSAO INICIAL: LEITURA DO
002100*                                CADASTRO E MONTAGEM DA TABELA
002200*                                DE DOMICILIOS EM MEMORIA.       OS0341
002300*02/03/1991  W.BIGAL   OS-0512  NORMALIZACAO DE ENDERECO PASSOU
002400*                                A REMOVER VIRGULA/PONTO-VIRGULA/
002500*                                BARRA EM VEZ DE TROCAR POR
002600*                                BRANCO.                         OS0512
002700*14/07/1992  W.BIGAL   OS-0688  INCLUIDA A REJEICAO DE REGISTRO
002800*                                COM IDADE NEGATIVA OU NAO
002900*                                NUMERICA (ANTES CAIA NO ABEND). OS0688
003000*09/11/1993  R.SOUZA   OS-0794  CORRIGIDA A ORDENACAO DOS
003100*                                MORADORES DO DOMICILIO, QUE NAO
003200*                                DESEMPATAVA SOBRENOME IGUAL PELO
003300*                                PRIMEIRO NOME.
003400*25/01/1995  R.SOUZA   OS-0851  AMPLIADO O LIMITE DE DOMICILIOS
003500*                                DE 200 PARA 500 A PEDIDO DA
003600*                                SECRETARIA (ARQUIVO DE ENTRADA
003700*                                CRESCEU MUITO NA ULTIMA CARGA).
003800*30/06/1996  M.ALVES   OS-0977  PASSOU A ACEITAR SIGLA DE ESTADO
003900*                                EM QUALQUER CAIXA NA ENTRADA,
004000*                                CONVERTENDO PARA MAIUSCULA NA
004100*                                NORMALIZACAO.
004200*14/11/1998  R.SOUZA   OS-1980  ADEQUACAO ANO 2000: CAMPOS DE
004300*                                DATA DO CABECALHO DE CONTROLE
004400*                                REVISTOS (NENHUM CAMPO DE ANO
004500*                                DE 2 DIGITOS NESTE PROGRAMA).   Y2K
004600*09/06/2001  M.ALVES   OS-2210  CORRIGIDO O CALCULO DE MAIORIDADE
004700*                                QUE ESTAVA CONSIDERANDO 17 ANOS
004800*                                COMO ADULTO EM ALGUNS TESTES.   OS2210
004900*17/03/2004  M.ALVES   OS-2477  MENSAGEM DE ERRO DE REGISTRO
005000*                                PASSOU A IDENTIFICAR O MOTIVO
005100*                                DA REJEICAO EM VEZ DE SO AVISAR
005200*                                'REGISTRO INVALIDO'.
005300*30/08/2006  R.SOUZA   OS-2611  SUBSTITUIDO O SWITCH INTERNO DE
005400*                                CABECALHO PELO SENSO UPSI-0,
005500*                                PARA O JOB LIGAR/DESLIGAR O PULO
005600*                                DA LINHA VIA PARM, SEM
005700*                                RECOMPILAR O FONTE.             OS2611
005800*==============================================================
005900
006000*==============================================================
006100 ENVIRONMENT          DIVISION.
006200
006300 CONFIGURATION        SECTION.
006400 SOURCE-COMPUTER.     IBM-PC.
006500 OBJECT-COMPUTER.     IBM-PC.
006600*O SWITCH ABAIXO REPLICA, NESTE BATCH ISOLADO, O SENSO DE
006700*HARDWARE QUE A ROTINA DE CARGA (CHAMADA NORMALMENTE JUNTO
006800*COM O EXTRATOR) RECEBE LIGADO PARA DESCARTAR O CABECALHO
006900*DO ARQUIVO DE ORIGEM.
007000 SPECIAL-NAMES.       UPSI-0 ON STATUS IS PULA-CABECALHO-LIGADA
007100                      OFF STATUS IS PULA-CABECALHO-DESLIGADA.
007200
007300 INPUT-OUTPUT         SECTION.
007400 FILE-CONTROL.
007500        SELECT ARQ-MORADOR  ASSIGN TO DISK
007600        ORGANIZATION IS LINE SEQUENTIAL.
007700
007800        SELECT REL-DOMICILIO ASSIGN TO DISK.
007900
008000*==============================================================
008100 DATA                 DIVISION.
008200
008300 FILE                 SECTION.
008400
008500*CADASTRO DE MORADORES - LINHA CSV COM ASPAS, 6 CAMPOS FIXOS.
008600 FD     ARQ-MORADOR
008700        LABEL RECORD ARE STANDARD
008800        VALUE OF FILE-ID IS "MORADOR.DAT".
008900 01     REG-MORADOR.
009000        02 REG-MORADOR-DADOS         PIC X(256).
009100        02 FILLER                    PIC X(04).
009200
009300*RELATORIO DE DOMICILIOS - LINHA LIVRE (SEM LAYOUT DE COLUNA),
009400*AMPLIADA PARA COMPORTAR ENDERECO/NOME COMPLETO NA MESMA LINHA.
009500 FD     REL-DOMICILIO
009600        LABEL RECORD IS OMITTED.
009700 01     REG-REL.
009800        02 REG-REL-DADOS             PIC X(200).
009900        02 FILLER                    PIC X(04).
010000
010100 WORKING-STORAGE      SECTION.
010200
010300*--------------------------------------------------------------
010400*CHAVES E CONTADORES DE CONTROLE DO PROGRAMA
010500*--------------------------------------------------------------
010600 77     FIM-ARQ               PIC X(01) VALUE "N".
010700        88 FIM-DO-ARQUIVO                       VALUE "S".
010800 77     REGISTRO-OK               PIC X(01) VALUE "N".
010900        88 REGISTRO-VALIDO                      VALUE "S".
011000 77     MOTIVO-ERRO               PIC X(50) VALUE SPACES.
011100
011200 77     QTD-DOMICILIOS            PIC 9(3) COMP VALUE ZERO.
011300 77     DOM-ATUAL                 PIC 9(3) COMP VALUE ZERO.
011400 77     DOM-IDX                   PIC 9(3) COMP VALUE ZERO.
011500 77     DOM-ENCONTRADO            PIC X(01) VALUE "N".
011600        88 DOMICILIO-ENCONTRADO                 VALUE "S".
011700 77     MOR-IDX                   PIC 9(3) COMP VALUE ZERO.
011800 77     POS-INSERE                PIC 9(3) COMP VALUE ZERO.
011900 77     SINAL-INSERCAO            PIC X(01) VALUE "N".
012000        88 PARAR-INSERCAO                       VALUE "S".
012100
012200
012300*--------------------------------------------------------------
012400*TABELA DE DOMICILIOS EM MEMORIA (SUBSTITUI O ARQUIVO MESTRE
012500*QUE OS PROGRAMAS ANTIGOS DESTE MODULO USAVAM - AQUI O
012600*AGRUPAMENTO E FEITO NA CARGA, SEM ARQUIVO INTERMEDIARIO).
012700*LIMITE AMPLIADO PARA 500 DOMICILIOS / 50 MORADORES EM OS-0851.
012800*--------------------------------------------------------------
012900 01     DOMICILIO-TABELA.
013000        02 DOMICILIO-ENTRADA OCCURS 500 TIMES
013100                             INDEXED BY IX-DOM.
013200           03 DOM-ENDERECO           PIC X(60).
013300           03 DOM-CIDADE             PIC X(30).
013400           03 DOM-ESTADO             PIC X(02).
013500           03 DOM-QTD-MORADORES      PIC 9(3) COMP VALUE ZERO.
013600           03 DOM-MORADOR-ENTRADA OCCURS 50 TIMES
013700                             INDEXED BY IX-MOR.
013800              04 DOM-MOR-NOME        PIC X(30).
013900              04 DOM-MOR-SOBRENOME   PIC X(30).
014000              04 DOM-MOR-IDADE       PIC 9(3).
014100              88 DOM-MOR-E-ADULTO             VALUE 18 THRU 999.
014200              04 FILLER              PIC X(05).
014300           03 FILLER                 PIC X(05).
014400
014500*--------------------------------------------------------------
014600*LINHA DE ENTRADA E TABELA DE ATE 6 CAMPOS ENTRE ASPAS
014700*--------------------------------------------------------------
014800 01     LINHA.
014900        02 LINHA-TEXTO            PIC X(256).
015000        02 FILLER                    PIC X(04).
015100 01     LINHA-REDEF REDEFINES LINHA.
015200        02 LINHA-CHAR             PIC X(01) OCCURS 256 TIMES.
015300
015400 77     POS                       PIC 9(3) COMP VALUE ZERO.
015500 77     POS-INICIO                PIC 9(3) COMP VALUE ZERO.
015600 77     TAM-TOKEN                 PIC 9(3) COMP VALUE ZERO.
015700 77     TOKEN-IDX                 PIC 9(3) COMP VALUE ZERO.
015800
015900 01     TOKEN-TABELA.
016000        02 TOKEN OCCURS 6 TIMES   PIC X(60).
016100        02 FILLER                    PIC X(04).
016200 01     TOKEN-TABELA-FLAT REDEFINES TOKEN-TABELA
016300                              PIC X(360).
016400
016500*--------------------------------------------------------------
016600*CAMPOS BRUTOS EXTRAIDOS DO REGISTRO (TAL COMO VIERAM)
016700*--------------------------------------------------------------
016800 01     MORADOR-BRUTO.
016900        02 MOR-NOME-BR            PIC X(30).
017000        02 MOR-SOBRENOME-BR       PIC X(30).
017100        02 END-BRUTO              PIC X(60).
017200        02 CIDADE-BRUTA           PIC X(30).
017300        02 ESTADO-BRUTO           PIC X(02).
017400        02 IDADE-TEXTO            PIC X(03).
017500        02 FILLER                    PIC X(05).
017600
017700*--------------------------------------------------------------
017800*MORADOR NORMALIZADO, PRONTO PARA ENTRAR NO DOMICILIO
017900*--------------------------------------------------------------
018000 01     MORADOR-NORM.
018100        02 MOR-NOME               PIC X(30).
018200        02 MOR-SOBRENOME          PIC X(30).
018300        02 MOR-ENDERECO           PIC X(60).
018400        02 MOR-CIDADE             PIC X(30).
018500        02 MOR-ESTADO             PIC X(02).
018600        02 MOR-IDADE              PIC 9(3) VALUE ZERO.
018700        02 FILLER                    PIC X(05).
018800
018900*--------------------------------------------------------------
019000*AREA DE TRABALHO DA NORMALIZACAO DE ENDERECO/CIDADE
019100*--------------------------------------------------------------
019200 01     TEXTO-ENTRADA             PIC X(60).
019300 01     TEXTO-SAIDA               PIC X(60) VALUE SPACES.
019400 77     TEXTO-PTR                 PIC 9(3) COMP VALUE ZERO.
019500 77     SAIDA-PTR                 PIC 9(3) COMP VALUE ZERO.
019600 77     TAM-ENTRADA               PIC 9(3) COMP VALUE ZERO.
019700 01     PALAVRA                   PIC X(60) VALUE SPACES.
019800 77     TAM-PALAVRA               PIC 9(3) COMP VALUE ZERO.
019900
020000*--------------------------------------------------------------
020100*CONVERSAO DE UM CARACTERE-DIGITO PARA VALOR NUMERICO, SEM
020200*USAR FUNCAO INTRINSECA (TRUQUE CLASSICO DE REDEFINES)
020300*--------------------------------------------------------------
020400 01     DIGITO-CONV.
020500        02 DIGITO-CHAR            PIC X(01).
020600        02 FILLER                    PIC X(01).
020700 01     DIGITO-NUM REDEFINES DIGITO-CONV
020800                             PIC 9(01).
020900 77     IDADE-CALC                PIC 9(3) COMP VALUE ZERO.
021000 77     IDADE-NEGATIVA            PIC X(01) VALUE "N".
021100        88 IDADE-E-NEGATIVA                    VALUE "S".
021200 77     DIGITO-IDX                PIC 9(3) COMP VALUE ZERO.
021300
021400*--------------------------------------------------------------
021500*LITERAIS DO RELATORIO (TEXTO CONTRATUAL - PERMANECE EM
021600*INGLES CONFORME EXIGIDO PELA SECRETARIA DE INTERCAMBIO)
021700*--------------------------------------------------------------
021800 01     LINHA-SAIDA.
021900        02 LINHA-SAIDA-TEXTO      PIC X(200) VALUE SPACES.
022000        02 FILLER                    PIC X(04).
022100 77     CARACTER-TAB                     PIC X(01) VALUE X"09".
022200 77     IDADE-EDIT                 PIC ZZ9.
022300 77     QTD-EDIT                   PIC ZZ9.
022400
022500*==============================================================
022600 PROCEDURE            DIVISION.
022700
022800 0000-PRINCIPAL.
022900        PERFORM 0100-INICIO THRU 0100-FIM-EXIT.
023000        PERFORM 0200-PROCESSA-ARQUIVO THRU 0200-FIM-EXIT
023100                UNTIL FIM-DO-ARQUIVO.
023200        PERFORM 0800-IMPRIME-RELATORIO THRU 0800-FIM-EXIT.
023300        PERFORM 0900-TERMINO THRU 0900-FIM-EXIT.
023400        STOP RUN.
023500
023600*----------------------------------------------------------------
023700*ABRE OS ARQUIVOS, ZERA A TABELA DE DOMICILIOS, DESCARTA O
023800*CABECALHO SE O SENSO UPSI-0 VIER LIGADO PELO JCL/COMANDO DE
023900*CHAMADA E LE O PRIMEIRO REGISTRO DO CADASTRO DE MORADORES.
024000*----------------------------------------------------------------
024100 0100-INICIO.
024200        OPEN INPUT  ARQ-MORADOR
024300             OUTPUT REL-DOMICILIO.
024400        MOVE ZERO  TO QTD-DOMICILIOS.
024500        MOVE "N"   TO FIM-ARQ.
024600        IF PULA-CABECALHO-LIGADA
024700           PERFORM 0110-LE-MORADOR THRU 0110-FIM-EXIT
024800        END-IF.
024900        PERFORM 0110-LE-MORADOR THRU 0110-FIM-EXIT.
025000 0100-FIM-EXIT.
025100        EXIT.
025200
025300 0110-LE-MORADOR.
025400        READ ARQ-MORADOR INTO LINHA
025500             AT END
025600                MOVE "S" TO FIM-ARQ
025700        END-READ.
025800 0110-FIM-EXIT.
025900        EXIT.
026000
026100*----------------------------------------------------------------
026200*LACO PRINCIPAL: TRATA O REGISTRO CORRENTE E LE O PROXIMO.
026300*----------------------------------------------------------------
026400 0200-PROCESSA-ARQUIVO.
026500        PERFORM 0210-TRATA-REGISTRO THRU 0210-FIM-EXIT.
026600        PERFORM 0110-LE-MORADOR THRU 0110-FIM-EXIT.
026700 0200-FIM-EXIT.
026800        EXIT.
026900
027000*----------------------------------------------------------------
027100*FAZ O PARSE, VALIDA A IDADE, NORMALIZA E AGRUPA NO DOMICILIO.
027200*QUALQUER FALHA DE VALIDACAO DESVIA PARA A IMPRESSAO DO ERRO E
027300*O REGISTRO NAO ENTRA EM NENHUM DOMICILIO (OS-0688).
027400*----------------------------------------------------------------
027500 0210-TRATA-REGISTRO.
027600        MOVE "S"    TO REGISTRO-OK.
027700        MOVE SPACES TO MOTIVO-ERRO.
027800        PERFORM 0300-PARSE-LINHA THRU 0300-FIM-EXIT.
027900        IF REGISTRO-VALIDO
028000           PERFORM 0400-VALIDA-IDADE THRU 0400-FIM-EXIT
028100        END-IF.
028200        IF REGISTRO-VALIDO
028300           PERFORM 0500-NORMALIZA-ENDERECO THRU 0500-FIM-EXIT
028400           PERFORM 0600-NORMALIZA-CIDADE-ESTADO
028500                   THRU 0600-FIM-EXIT
028600           PERFORM 0700-AGRUPA-DOMICILIO THRU 0700-FIM-EXIT
028700        ELSE
028800           PERFORM 0220-IMPRIME-ERRO THRU 0220-FIM-EXIT
028900        END-IF.
029000 0210-FIM-EXIT.
029100        EXIT.
029200
029300 0220-IMPRIME-ERRO.
029400        MOVE SPACES TO LINHA-SAIDA.
029500        STRING "Error: Unable to parse record: " DELIMITED SIZE
029600               MOTIVO-ERRO       DELIMITED SIZE
029700               INTO LINHA-SAIDA
029800        END-STRING.
029900        MOVE LINHA-SAIDA TO REG-REL-DADOS.
030000        WRITE REG-REL AFTER ADVANCING 1 LINE.
030100        MOVE SPACES TO REG-REL.
030200        WRITE REG-REL AFTER ADVANCING 1 LINE.
030300 0220-FIM-EXIT.
030400        EXIT.
030500
030600*==============================================================
030700*PARSE DA LINHA - 6 CAMPOS ENTRE ASPAS SEPARADOS POR VIRGULA:
030800*  "campo1","campo2","campo3","campo4","campo5","campo6"
030900*OS 5 PRIMEIROS CAMPOS EXIGEM VIRGULA LOGO APOS A ASPA DE
031000*FECHAMENTO; O 6O CAMPO NAO EXIGE NADA DEPOIS (FIM DE LINHA OU
031100*QUALQUER SOBRA E IGNORADO, CONFORME A REGRA DE NEGOCIO).
031200*==============================================================
031300 0300-PARSE-LINHA.
031400        MOVE 1 TO POS.
031500        PERFORM 0310-EXTRAI-TOKEN THRU 0310-FIM-EXIT
031600                VARYING TOKEN-IDX FROM 1 BY 1
031700                UNTIL TOKEN-IDX > 6 OR NOT REGISTRO-VALIDO.
031800        IF REGISTRO-VALIDO
031900           MOVE TOKEN(1) TO MOR-NOME-BR
032000           MOVE TOKEN(2) TO MOR-SOBRENOME-BR
032100           MOVE TOKEN(3) TO END-BRUTO
032200           MOVE TOKEN(4) TO CIDADE-BRUTA
032300           MOVE TOKEN(5) TO ESTADO-BRUTO
032400           MOVE TOKEN(6) TO IDADE-TEXTO
032500        END-IF.
032600 0300-FIM-EXIT.
032700        EXIT.
032800
032900 0310-EXTRAI-TOKEN.
033000        IF POS > 256
033100           MOVE "N" TO REGISTRO-OK
033200           MOVE "linha terminou antes dos 6 campos"
033300                TO MOTIVO-ERRO
033400           GO TO 0310-FIM-EXIT
033500        END-IF.
033600        IF LINHA-CHAR(POS) NOT = QUOTE
033700           MOVE "N" TO REGISTRO-OK
033800           MOVE "aspa de abertura do campo nao encontrada"
033900                TO MOTIVO-ERRO
034000           GO TO 0310-FIM-EXIT
034100        END-IF.
034200        ADD 1 TO POS.
034300        MOVE POS TO POS-INICIO.
034400        PERFORM 0320-LOCALIZA-ASPA-FECHA THRU 0320-FIM-EXIT.
034500        IF NOT REGISTRO-VALIDO
034600           GO TO 0310-FIM-EXIT
034700        END-IF.
034800        COMPUTE TAM-TOKEN = POS - POS-INICIO.
034900        MOVE SPACES TO TOKEN(TOKEN-IDX).
035000        IF TAM-TOKEN > 0
035100           MOVE LINHA-TEXTO(POS-INICIO : TAM-TOKEN)
035200                TO TOKEN(TOKEN-IDX)
035300        END-IF.
035400        ADD 1 TO POS.
035500        IF TOKEN-IDX < 6
035600           IF POS > 256 OR LINHA-CHAR(POS) NOT = ","
035700              MOVE "N" TO REGISTRO-OK
035800              MOVE "virgula separadora nao encontrada apos campo"
035900                   TO MOTIVO-ERRO
036000           ELSE
036100              ADD 1 TO POS
036200           END-IF
036300        END-IF.
036400 0310-FIM-EXIT.
036500        EXIT.
036600
036700 0320-LOCALIZA-ASPA-FECHA.
036800        PERFORM 0321-AVANCA-ATE-ASPA THRU 0321-FIM-EXIT
036900                UNTIL POS > 256 OR
037000                      LINHA-CHAR(POS) = QUOTE.
037100        IF POS > 256
037200           MOVE "N" TO REGISTRO-OK
037300           MOVE "aspa de fechamento do campo nao encontrada"
037400                TO MOTIVO-ERRO
037500        END-IF.
037600 0320-FIM-EXIT.
037700        EXIT.
037800
037900 0321-AVANCA-ATE-ASPA.
038000        ADD 1 TO POS.
038100 0321-FIM-EXIT.
038200        EXIT.
038300
038400*==============================================================
038500*VALIDACAO DA IDADE (OS-0688 / OS-2210): TEXTO DEVE SER SOMENTE
038600*DIGITOS (SINAL DE MENOS NA FRENTE REJEITA POR SER NEGATIVO); O
038700*PREENCHIMENTO COM BRANCO A DIREITA DO CAMPO X(03) E DESCARTADO,
038800*NAO CONTA COMO CARACTERE INVALIDO.
038900*==============================================================
039000 0400-VALIDA-IDADE.
039100        MOVE ZERO TO IDADE-CALC.
039200        MOVE "N"  TO IDADE-NEGATIVA.
039300        PERFORM 0410-CALC-TAM-IDADE THRU 0410-FIM-EXIT.
039400        IF TAM-TOKEN = 0
039500           MOVE "N" TO REGISTRO-OK
039600           MOVE "idade em branco nao e numerica"
039700                TO MOTIVO-ERRO
039800           GO TO 0400-FIM-EXIT
039900        END-IF.
040000        MOVE 1 TO DIGITO-IDX.
040100        IF IDADE-TEXTO(1:1) = "-"
040200           MOVE "S" TO IDADE-NEGATIVA
040300           MOVE 2   TO DIGITO-IDX
040400        END-IF.
040500        IF DIGITO-IDX > TAM-TOKEN
040600           MOVE "N" TO REGISTRO-OK
040700           MOVE "idade nao numerica" TO MOTIVO-ERRO
040800           GO TO 0400-FIM-EXIT
040900        END-IF.
041000        PERFORM 0420-SOMA-DIGITO-IDADE THRU 0420-FIM-EXIT
041100                VARYING DIGITO-IDX FROM DIGITO-IDX BY 1
041200                UNTIL DIGITO-IDX > TAM-TOKEN
041300                   OR NOT REGISTRO-VALIDO.
041400        IF REGISTRO-VALIDO AND IDADE-E-NEGATIVA
041500           MOVE "N" TO REGISTRO-OK
041600           MOVE "idade negativa" TO MOTIVO-ERRO
041700        END-IF.
041800        IF REGISTRO-VALIDO
041900           MOVE IDADE-CALC TO MOR-IDADE
042000        END-IF.
042100 0400-FIM-EXIT.
042200        EXIT.
042300
042400*CALCULA QUANTOS DOS 3 BYTES DO CAMPO SAO CONTEUDO REAL
042500*(O RESTO E BRANCO DE PREENCHIMENTO A DIREITA).
042600 0410-CALC-TAM-IDADE.
042700        MOVE 3 TO TAM-TOKEN.
042800        PERFORM 0411-RECUA-BRANCO THRU 0411-FIM-EXIT
042900                UNTIL TAM-TOKEN = 0 OR
043000                IDADE-TEXTO(TAM-TOKEN:1) NOT = SPACE.
043100 0410-FIM-EXIT.
043200        EXIT.
043300
043400 0411-RECUA-BRANCO.
043500        SUBTRACT 1 FROM TAM-TOKEN.
043600 0411-FIM-EXIT.
043700        EXIT.
043800
043900 0420-SOMA-DIGITO-IDADE.
044000        MOVE IDADE-TEXTO(DIGITO-IDX:1) TO DIGITO-CHAR.
044100        IF DIGITO-CHAR NOT NUMERIC
044200           MOVE "N" TO REGISTRO-OK
044300           MOVE "idade nao numerica" TO MOTIVO-ERRO
044400        ELSE
044500           COMPUTE IDADE-CALC =
044600                   IDADE-CALC * 10 + DIGITO-NUM
044700        END-IF.
044800 0420-FIM-EXIT.
044900        EXIT.
045000
045100*==============================================================
045200*NORMALIZACAO DO ENDERECO (unifyAddressLineFormat): REMOVE
045300*VIRGULA/PONTO-E-VIRGULA/BARRA, TROCA HIFEN POR BRANCO, DEPOIS
045400*QUEBRA EM PALAVRAS, TIRA 1 PONTO FINAL DE CADA PALAVRA E
045500*CAPITALIZA (OS-0512).
045600*==============================================================
045700 0500-NORMALIZA-ENDERECO.
045800        MOVE END-BRUTO TO TEXTO-ENTRADA.
045900        PERFORM 0510-REMOVE-PONTUACAO THRU 0510-FIM-EXIT.
046000        PERFORM 0520-SUBSTITUI-HIFEN THRU 0520-FIM-EXIT.
046100        PERFORM 0530-MONTA-PALAVRAS-ENDERECO THRU 0530-FIM-EXIT.
046200        MOVE TEXTO-SAIDA TO MOR-ENDERECO.
046300 0500-FIM-EXIT.
046400        EXIT.
046500
046600*APAGA (NAO SUBSTITUI) OS CARACTERES , ; E / DO ENDERECO,
046700*COMPACTANDO O RESTANTE PARA A ESQUERDA.
046800 0510-REMOVE-PONTUACAO.
046900        MOVE TEXTO-ENTRADA TO TEXTO-SAIDA.
047000        MOVE SPACES           TO TEXTO-ENTRADA.
047100        MOVE 0                TO TEXTO-PTR.
047200        PERFORM 0511-COPIA-SEM-PONTUACAO THRU 0511-FIM-EXIT
047300                VARYING POS FROM 1 BY 1
047400                UNTIL POS > 60.
047500        MOVE TEXTO-ENTRADA TO TEXTO-SAIDA.
047600 0510-FIM-EXIT.
047700        EXIT.
047800
047900 0511-COPIA-SEM-PONTUACAO.
048000        IF TEXTO-SAIDA(POS:1) NOT = "," AND
048100           TEXTO-SAIDA(POS:1) NOT = ";" AND
048200           TEXTO-SAIDA(POS:1) NOT = "/"
048300           ADD 1 TO TEXTO-PTR
048400           MOVE TEXTO-SAIDA(POS:1)
048500                TO TEXTO-ENTRADA(TEXTO-PTR:1)
048600        END-IF.
048700 0511-FIM-EXIT.
048800        EXIT.
048900
049000 0520-SUBSTITUI-HIFEN.
049100        INSPECT TEXTO-SAIDA REPLACING ALL "-" BY SPACE.
049200 0520-FIM-EXIT.
049300        EXIT.
049400
049500*QUEBRA TEXTO-SAIDA EM PALAVRAS (BRANCOS SEGUIDOS CONTAM
049600*COMO 1 SO SEPARADOR), TIRA 1 PONTO FINAL DE CADA PALAVRA,
049700*CAPITALIZA E REMONTA COM 1 BRANCO ENTRE PALAVRAS.
049800 0530-MONTA-PALAVRAS-ENDERECO.
049900        MOVE TEXTO-SAIDA  TO TEXTO-ENTRADA.
050000        MOVE SPACES          TO TEXTO-SAIDA.
050100        MOVE 1               TO TEXTO-PTR.
050200        MOVE 0               TO SAIDA-PTR.
050300        PERFORM 0531-PROXIMA-PALAVRA-ENDERECO THRU 0531-FIM-EXIT
050400                UNTIL TEXTO-PTR > 60.
050500 0530-FIM-EXIT.
050600        EXIT.
050700
050800 0531-PROXIMA-PALAVRA-ENDERECO.
050900        UNSTRING TEXTO-ENTRADA DELIMITED BY ALL SPACE
051000                 INTO PALAVRA
051100                 WITH POINTER TEXTO-PTR
051200        END-UNSTRING.
051300        PERFORM 0532-TAM-PALAVRA THRU 0532-FIM-EXIT.
051400        IF TAM-PALAVRA > 0
051500           IF PALAVRA(TAM-PALAVRA:1) = "."
051600              SUBTRACT 1 FROM TAM-PALAVRA
051700           END-IF
051800           PERFORM 0620-CAPITALIZA-PALAVRA THRU 0620-FIM-EXIT
051900           IF SAIDA-PTR > 0
052000              ADD 1 TO SAIDA-PTR
052100              MOVE SPACE TO TEXTO-SAIDA(SAIDA-PTR:1)
052200           END-IF
052300           MOVE PALAVRA(1:TAM-PALAVRA)
052400             TO TEXTO-SAIDA(SAIDA-PTR + 1:TAM-PALAVRA)
052500           ADD TAM-PALAVRA TO SAIDA-PTR
052600        END-IF.
052700 0531-FIM-EXIT.
052800        EXIT.
052900
053000 0532-TAM-PALAVRA.
053100        MOVE 60 TO TAM-PALAVRA.
053200        PERFORM 0533-RECUA-PALAVRA THRU 0533-FIM-EXIT
053300                UNTIL TAM-PALAVRA = 0 OR
053400                PALAVRA(TAM-PALAVRA:1) NOT = SPACE.
053500 0532-FIM-EXIT.
053600        EXIT.
053700
053800 0533-RECUA-PALAVRA.
053900        SUBTRACT 1 FROM TAM-PALAVRA.
054000 0533-FIM-EXIT.
054100        EXIT.
054200
054300*==============================================================
054400*NORMALIZACAO DE CIDADE (capitalize, PALAVRA A PALAVRA) E ESTADO
054500*(MAIUSCULA PURA E SIMPLES, SEM QUEBRA EM PALAVRAS - OS-0977).
054600*==============================================================
054700 0600-NORMALIZA-CIDADE-ESTADO.
054800        MOVE SPACES TO TEXTO-ENTRADA.
054900        MOVE CIDADE-BRUTA TO TEXTO-ENTRADA(1:30).
055000        PERFORM 0610-CAPITALIZA-TEXTO THRU 0610-FIM-EXIT.
055100        MOVE TEXTO-SAIDA TO MOR-CIDADE.
055200        MOVE ESTADO-BRUTO TO MOR-ESTADO.
055300        INSPECT MOR-ESTADO
055400                CONVERTING "abcdefghijklmnopqrstuvwxyz"
055500                        TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
055600 0600-FIM-EXIT.
055700        EXIT.
055800
055900*VERSAO GENERICA DO capitalize: QUEBRA EM PALAVRAS E CAPITALIZA
056000*CADA UMA, SEM O TRATAMENTO DE PONTO FINAL (SO O ENDERECO TEM
056100*ESSA REGRA - VER 0530).
056200 0610-CAPITALIZA-TEXTO.
056300        MOVE 1 TO TEXTO-PTR.
056400        MOVE 0 TO SAIDA-PTR.
056500        MOVE SPACES TO TEXTO-SAIDA.
056600        PERFORM 0611-PROXIMA-PALAVRA-TEXTO THRU 0611-FIM-EXIT
056700                UNTIL TEXTO-PTR > 60.
056800 0610-FIM-EXIT.
056900        EXIT.
057000
057100 0611-PROXIMA-PALAVRA-TEXTO.
057200        UNSTRING TEXTO-ENTRADA DELIMITED BY ALL SPACE
057300                 INTO PALAVRA
057400                 WITH POINTER TEXTO-PTR
057500        END-UNSTRING.
057600        PERFORM 0532-TAM-PALAVRA THRU 0532-FIM-EXIT.
057700        IF TAM-PALAVRA > 0
057800           PERFORM 0620-CAPITALIZA-PALAVRA THRU 0620-FIM-EXIT
057900           IF SAIDA-PTR > 0
058000              ADD 1 TO SAIDA-PTR
058100              MOVE SPACE TO TEXTO-SAIDA(SAIDA-PTR:1)
058200           END-IF
058300           MOVE PALAVRA(1:TAM-PALAVRA)
058400             TO TEXTO-SAIDA(SAIDA-PTR + 1:TAM-PALAVRA)
058500           ADD TAM-PALAVRA TO SAIDA-PTR
058600        END-IF.
058700 0611-FIM-EXIT.
058800        EXIT.
058900
059000*PRIMEIRA LETRA MAIUSCULA, RESTANTE MINUSCULO - INDEPENDE DA
059100*CAIXA ORIGINAL DA PALAVRA (SEMPRE FORCA AS DUAS COISAS).
059200 0620-CAPITALIZA-PALAVRA.
059300        INSPECT PALAVRA(1:1)
059400                CONVERTING "abcdefghijklmnopqrstuvwxyz"
059500                        TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
059600        IF TAM-PALAVRA > 1
059700           INSPECT PALAVRA(2:TAM-PALAVRA - 1)
059800                   CONVERTING "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
059900                           TO "abcdefghijklmnopqrstuvwxyz"
060000        END-IF.
060100 0620-FIM-EXIT.
060200        EXIT.
060300
060400*==============================================================
060500*AGRUPAMENTO NO DOMICILIO: PROCURA PELO ENDERECO/CIDADE/ESTADO
060600*JA NORMALIZADOS; SE NAO ACHAR, ABRE UM DOMICILIO NOVO NA
060700*ORDEM DE PRIMEIRA OCORRENCIA; DEPOIS INSERE O MORADOR NA
060800*POSICAO ORDENADA POR SOBRENOME/NOME (OS-0794).
060900*==============================================================
061000 0700-AGRUPA-DOMICILIO.
061100        PERFORM 0710-LOCALIZA-DOMICILIO THRU 0710-FIM-EXIT.
061200        IF NOT DOMICILIO-ENCONTRADO
061300           PERFORM 0720-CRIA-DOMICILIO THRU 0720-FIM-EXIT
061400        END-IF.
061500        PERFORM 0730-INSERE-MORADOR THRU 0730-FIM-EXIT.
061600 0700-FIM-EXIT.
061700        EXIT.
061800
061900 0710-LOCALIZA-DOMICILIO.
062000        MOVE "N" TO DOM-ENCONTRADO.
062100        PERFORM 0711-COMPARA-DOMICILIO THRU 0711-FIM-EXIT
062200                VARYING DOM-IDX FROM 1 BY 1
062300                UNTIL DOM-IDX > QTD-DOMICILIOS
062400                   OR DOMICILIO-ENCONTRADO.
062500 0710-FIM-EXIT.
062600        EXIT.
062700
062800 0711-COMPARA-DOMICILIO.
062900        IF DOM-ENDERECO(DOM-IDX) = MOR-ENDERECO AND
063000           DOM-CIDADE(DOM-IDX)   = MOR-CIDADE   AND
063100           DOM-ESTADO(DOM-IDX)   = MOR-ESTADO
063200           MOVE "S"       TO DOM-ENCONTRADO
063300           MOVE DOM-IDX TO DOM-ATUAL
063400        END-IF.
063500 0711-FIM-EXIT.
063600        EXIT.
063700
063800 0720-CRIA-DOMICILIO.
063900        ADD 1 TO QTD-DOMICILIOS.
064000        MOVE QTD-DOMICILIOS TO DOM-ATUAL.
064100        MOVE MOR-ENDERECO TO DOM-ENDERECO(DOM-ATUAL).
064200        MOVE MOR-CIDADE   TO DOM-CIDADE(DOM-ATUAL).
064300        MOVE MOR-ESTADO   TO DOM-ESTADO(DOM-ATUAL).
064400        MOVE ZERO TO DOM-QTD-MORADORES(DOM-ATUAL).
064500 0720-FIM-EXIT.
064600        EXIT.
064700
064800*INSERCAO ORDENADA (SOBRENOME, NOME) NA LISTA DE MORADORES DO
064900*DOMICILIO CORRENTE, PELO METODO CLASSICO DE INSERCAO POR
065000*DESLOCAMENTO: PERCORRE OS MORADORES JA GRAVADOS DE TRAS PARA
065100*FRENTE, EMPURRANDO CADA UM QUE FOR MAIOR PARA A POSICAO
065200*SEGUINTE, ATE ACHAR ONDE O MORADOR NOVO SE ENCAIXA.
065300 0730-INSERE-MORADOR.
065400        MOVE DOM-ATUAL TO IX-DOM.
065500        COMPUTE POS-INSERE =
065600                DOM-QTD-MORADORES(DOM-ATUAL) + 1.
065700        MOVE "N" TO SINAL-INSERCAO.
065800        PERFORM 0731-ACHA-POSICAO THRU 0731-FIM-EXIT
065900                VARYING MOR-IDX
066000                FROM DOM-QTD-MORADORES(DOM-ATUAL) BY -1
066100                UNTIL MOR-IDX < 1 OR PARAR-INSERCAO.
066200        ADD 1 TO DOM-QTD-MORADORES(DOM-ATUAL).
066300        MOVE MOR-NOME      TO DOM-MOR-NOME(DOM-ATUAL,
066400                                              POS-INSERE).
066500        MOVE MOR-SOBRENOME TO DOM-MOR-SOBRENOME(DOM-ATUAL,
066600                                              POS-INSERE).
066700        MOVE MOR-IDADE     TO DOM-MOR-IDADE(DOM-ATUAL,
066800                                              POS-INSERE).
066900 0730-FIM-EXIT.
067000        EXIT.
067100
067200*SE O MORADOR JA GRAVADO NA POSICAO MOR-IDX FOR MAIOR (POR
067300*SOBRENOME, DESEMPATANDO PELO NOME - OS-0794) QUE O MORADOR
067400*NOVO, ABRE ESPACO EMPURRANDO-O UMA POSICAO A FRENTE E CONTINUA
067500*RECUANDO; SENAO, A POSICAO ATUAL E ONDE O NOVO ENTRA.
067600 0731-ACHA-POSICAO.
067700        IF DOM-MOR-SOBRENOME(DOM-ATUAL, MOR-IDX) >
067800                 MOR-SOBRENOME
067900           OR (DOM-MOR-SOBRENOME(DOM-ATUAL, MOR-IDX) =
068000                 MOR-SOBRENOME
068100               AND DOM-MOR-NOME(DOM-ATUAL, MOR-IDX) >
068200                 MOR-NOME)
068300           MOVE DOM-MOR-NOME(DOM-ATUAL, MOR-IDX)
068400                TO DOM-MOR-NOME(DOM-ATUAL, MOR-IDX + 1)
068500           MOVE DOM-MOR-SOBRENOME(DOM-ATUAL, MOR-IDX)
068600             TO DOM-MOR-SOBRENOME(DOM-ATUAL, MOR-IDX + 1)
068700           MOVE DOM-MOR-IDADE(DOM-ATUAL, MOR-IDX)
068800                TO DOM-MOR-IDADE(DOM-ATUAL, MOR-IDX + 1)
068900           MOVE MOR-IDX TO POS-INSERE
069000        ELSE
069100           MOVE "S" TO SINAL-INSERCAO
069200        END-IF.
069300 0731-FIM-EXIT.
069400        EXIT.
069500
069600*==============================================================
069700*IMPRESSAO DO RELATORIO FINAL - SO RODA UMA VEZ, DEPOIS DE TODO
069800*O ARQUIVO LIDO, NA ORDEM DE PRIMEIRA OCORRENCIA DOS DOMICILIOS.
069900*SEM CABECALHO/RODAPE DE PAGINA - LAYOUT LIVRE (SEM QUEBRA DE
070000*PAGINA NEM COLUNA FIXA), CONFORME ESPECIFICADO PELA SECRETARIA.
070100*==============================================================
070200 0800-IMPRIME-RELATORIO.
070300        PERFORM 0810-IMPRIME-TITULO THRU 0810-FIM-EXIT.
070400        PERFORM 0820-IMPRIME-UM-DOMICILIO THRU 0820-FIM-EXIT
070500                VARYING DOM-ATUAL FROM 1 BY 1
070600                UNTIL DOM-ATUAL > QTD-DOMICILIOS.
070700 0800-FIM-EXIT.
070800        EXIT.
070900
071000 0810-IMPRIME-TITULO.
071100        MOVE SPACES TO REG-REL.
071200        MOVE "Current Households:" TO REG-REL-DADOS.
071300        WRITE REG-REL AFTER ADVANCING 1 LINE.
071400 0810-FIM-EXIT.
071500        EXIT.
071600
071700 0820-IMPRIME-UM-DOMICILIO.
071800        MOVE DOM-QTD-MORADORES(DOM-ATUAL) TO QTD-EDIT.
071900        MOVE SPACES TO LINHA-SAIDA.
072000        STRING "Household: '"                 DELIMITED SIZE
072100               DOM-ENDERECO(DOM-ATUAL)       DELIMITED SIZE
072200               ", "                            DELIMITED SIZE
072300               DOM-CIDADE(DOM-ATUAL)         DELIMITED SIZE
072400               ", "                            DELIMITED SIZE
072500               DOM-ESTADO(DOM-ATUAL)         DELIMITED SIZE
072600               "' has "                        DELIMITED SIZE
072700               QTD-EDIT                      DELIMITED SIZE
072800               " total occupant(s)"            DELIMITED SIZE
072900               INTO LINHA-SAIDA
073000        END-STRING.
073100        MOVE LINHA-SAIDA TO REG-REL-DADOS.
073200        WRITE REG-REL AFTER ADVANCING 1 LINE.
073300        MOVE SPACES TO REG-REL.
073400        MOVE "Adult occupant(s):" TO REG-REL-DADOS.
073500        WRITE REG-REL AFTER ADVANCING 1 LINE.
073600        PERFORM 0830-IMPRIME-MORADOR-ADULTO THRU 0830-FIM-EXIT
073700                VARYING MOR-IDX FROM 1 BY 1
073800                UNTIL MOR-IDX >
073900                      DOM-QTD-MORADORES(DOM-ATUAL).
074000        MOVE SPACES TO REG-REL.
074100        WRITE REG-REL AFTER ADVANCING 1 LINE.
074200 0820-FIM-EXIT.
074300        EXIT.
074400
074500*SO IMPRIME O MORADOR SE ELE FOR MAIOR DE IDADE (ADULT-AGE=18);
074600*O MENOR CONTINUA CONTADO NO TOTAL DO DOMICILIO, SO NAO SAI
074700*NO DETALHE (OS-2210 CORRIGIU O LIMITE PARA 18, NAO 17).
074800 0830-IMPRIME-MORADOR-ADULTO.
074900        MOVE DOM-ATUAL TO IX-DOM.
075000        MOVE MOR-IDX   TO IX-MOR.
075100        IF DOM-MOR-E-ADULTO(DOM-ATUAL, MOR-IDX)
075200           MOVE DOM-MOR-IDADE(DOM-ATUAL, MOR-IDX)
075300                TO IDADE-EDIT
075400           MOVE SPACES TO LINHA-SAIDA
075500           STRING CARACTER-TAB                    DELIMITED SIZE
075600              DOM-MOR-NOME(DOM-ATUAL, MOR-IDX)
075700                                             DELIMITED SIZE
075800              ", "                          DELIMITED SIZE
075900              DOM-MOR-SOBRENOME(DOM-ATUAL, MOR-IDX)
076000                                             DELIMITED SIZE
076100              ", '"                         DELIMITED SIZE
076200              DOM-ENDERECO(DOM-ATUAL)     DELIMITED SIZE
076300              ", "                          DELIMITED SIZE
076400              DOM-CIDADE(DOM-ATUAL)       DELIMITED SIZE
076500              ", "                          DELIMITED SIZE
076600              DOM-ESTADO(DOM-ATUAL)       DELIMITED SIZE
076700              "', "                         DELIMITED SIZE
076800              IDADE-EDIT                  DELIMITED SIZE
076900              INTO LINHA-SAIDA
077000           END-STRING
077100           MOVE LINHA-SAIDA TO REG-REL-DADOS
077200           WRITE REG-REL AFTER ADVANCING 1 LINE
077300        END-IF.
077400 0830-FIM-EXIT.
077500        EXIT.
077600
077700 0900-TERMINO.
077800        CLOSE ARQ-MORADOR
077900              REL-DOMICILIO.
078000 0900-FIM-EXIT.
078100        EXIT.
078200
